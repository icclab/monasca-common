000100******************************************************************
000200* SISTEMA         - SAAM - AVALIACAO DE ALARMES DE METRICAS     *
000300******************************************************************
000400* BOOK DO ARQUIVO DE SAIDA  - TRANSICOES       - LCREL 0370 BYTES*
000500******************************************************************
000600* NOME DO BOOK    - COBO1001 - TRANSICAO DE ESTADO DE ALARME     *
000700******************************************************************
000800* REG-TRANSICAO       - PIC X(370)      - REG. TOTAL DO ARQUIVO  *
000900******************************************************************
001000* EVT-TENANT-ID        - PIC X(036)      - ID DO INQUILINO       *
001100*                                          (NAO PRESENTE NESTE   *
001200*                                          RECORTE - GRAVADO    *
001300*                                          EM BRANCO)            *
001400* EVT-ALARM-ID         - PIC X(036)      - ID DO ALARME          *
001500* EVT-ALARM-NAME       - PIC X(064)      - NOME DO ALARME        *
001600* EVT-OLD-STATE        - PIC X(008)      - ESTADO ANTERIOR       *
001700* EVT-NEW-STATE        - PIC X(008)      - NOVO ESTADO           *
001800* EVT-STATE-CHANGE-REASON                                        *
001900*                       - PIC X(200)      - MOTIVO DA TRANSICAO  *
002000* EVT-TIMESTAMP        - PIC 9(011)      - EPOCH SECONDS DO      *
002100*                                          REGISTRO DA TRANSICAO *
002200* FILLER               - PIC X(007)      - AREA LIVRE            *
002300******************************************************************
002400*
002500 01          REG-TRANSICAO.
002600   03        EVT-TENANT-ID           PIC     X(036).
002700   03        EVT-ALARM-ID            PIC     X(036).
002800   03        EVT-ALARM-NAME          PIC     X(064).
002900   03        EVT-OLD-STATE           PIC     X(008).
003000   03        EVT-NEW-STATE           PIC     X(008).
003100   03        EVT-STATE-CHANGE-REASON PIC     X(200).
003200   03        EVT-TIMESTAMP           PIC     9(011).
003300   03        FILLER                  PIC     X(007).
003400*
003500******************************************************************
003600* FIM DO BOOK DO ARQUIVO DE SAIDA       SEQ. - OUTPUT - TRANSICOES*
003700******************************************************************
003800
