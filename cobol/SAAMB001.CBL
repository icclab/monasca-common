000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 SAAMB001.
000600 AUTHOR.                     ULISSES SOUZA
000700 INSTALLATION.               SIGPF - CPD MATRIZ.
000800 DATE-WRITTEN.               14/08/1987.
000900 DATE-COMPILED.
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO SIGPF.
001100*
001200*****************************************************************
001300* SISTEMA......: SAAM - AVALIACAO DE ALARMES DE METRICAS        *
001400*****************************************************************
001500* ANALISTA.....: ULISSES SOUZA                                  *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: ULISSES SOUZA                                  *
001800* DATA.........: 14/08/1987                                     *
001900*****************************************************************
002000* OBJETIVO.....: PROGRAMA PRINCIPAL DO SISTEMA SAAM. A PARTIR   *
002100*  DO ARQUIVO DE AMOSTRAS DE METRICA (METRICAS), ACUMULA CADA   *
002200*  AMOSTRA NO SLOT CORRETO DE UMA JANELA DESLIZANTE EM MEMORIA, *
002300*  DESLOCA A JANELA PARA A NOVA MARCA DE TEMPO RECEBIDA NO      *
002400*  PARM E AVALIA CADA LIMIAR DE ALARME (ARQUIVO LIMIARES)       *
002500*  CONTRA O VALOR DO SLOT QUE SE FECHOU, GRAVANDO AS TRANSICOES *
002600*  DE ESTADO RESULTANTES NO ARQUIVO TRANSICOES.                *
002700*****************************************************************
002800* H I S T O R I C O   D E   A L T E R A C O E S                 *
002900*****************************************************************
003000* 14/08/1987 ULS PRG0286 - VERSAO INICIAL - JANELA UNICA COM    *
003100*            TIPO DE ESTATISTICA FIXO POR EXECUCAO (PARM).      *
003200* 02/03/1989 ULS PRG0450 - INCLUIDA A ESTATISTICA AVG (MEDIA)   *
003300*            COM ARREDONDAMENTO (ROUNDED).                     *
003400* 19/11/1990 ULS PRG0597 - INCLUIDA A ESTATISTICA CAT (TEXTO    *
003500*            CONCATENADO) E O CAMINHO TEXTUAL DE AVALIACAO.     *
003600* 05/07/1992 RVC PRG0732 - CORRIGIDO O CALCULO DO INDICE FISICO *
003700*            DO SLOT QUANDO A JANELA DA VOLTA (WRAP-AROUND).    *
003800* 23/01/1994 ULS PRG0880 - SUBROTINA SAAMB002 PASSA A CENTRALI- *
003900*            ZAR A AVALIACAO DO OPERADOR DE ALARME.             *
004000* 08/09/1995 MFS PRG0966 - INCLUIDO MOTIVO DA TRANSICAO (WRD-   *
004100*            TEXTO-OPER) NO REGISTRO DE SAIDA.                  *
004200* 17/06/1997 ULS PRG1101 - TABELA DE LIMIARES AMPLIADA DE 100   *
004300*            PARA 200 POSICOES.                                 *
004400* 30/12/1998 RVC PRG1188 - VIRADA DO ANO 2000: CAMPOS DE        *
004500*            TIMESTAMP JA TRAFEGAM COMO EPOCH SECONDS (9(011))  *
004600*            DESDE A VERSAO INICIAL - SEM IMPACTO DO MILENIO.   *
004700* 11/02/1999 RVC PRG1188 - TESTES DE VIRADA DE SECULO CONCLUI-  *
004800*            DOS SEM PENDENCIAS NESTE PROGRAMA.                 *
004900* 04/05/2001 MFS PRG1343 - AJUSTADA A ROTINA DE CONCATENACAO    *
005000*            (CAT) PARA TRUNCAR NO LIMITE DE 200 POSICOES EM    *
005100*            VEZ DE ABENDAR.                                   *
005200* 19/09/2003 ULS PRG1421 - REVISADA A CRITICA DE PARM (0110-00) *
005300*            PARA VALIDAR O TIPO DE ESTATISTICA INFORMADO.      *
005400*****************************************************************
005500*
005600*****************************************************************
005700 ENVIRONMENT                 DIVISION.
005800*****************************************************************
005900 INPUT-OUTPUT                SECTION.
006000*****************************************************************
006100 FILE-CONTROL.
006200*****************************************************************
006300* INPUT..: METRICAS  - AMOSTRAS DE METRICA        - LRECL =1064 *
006400*****************************************************************
006500*
006600     SELECT  METRICAS ASSIGN  TO  UT-S-METRICAS
006700             FILE     STATUS  IS  WS-FS-METRICAS.
006800*
006900*****************************************************************
007000* INPUT..: LIMIARES  - LIMIARES DE ALARME (CONFIG) - LRECL= 340 *
007100*****************************************************************
007200*
007300     SELECT  LIMIARES ASSIGN  TO  UT-S-LIMIARES
007400             FILE     STATUS  IS  WS-FS-LIMIARES.
007500*
007600*****************************************************************
007700* OUTPUT.: TRANSICOES- TRANSICOES DE ESTADO        - LRECL= 370 *
007800*****************************************************************
007900*
008000     SELECT  TRANSICOES ASSIGN TO  UT-S-TRANSICOES
008100             FILE     STATUS  IS  WS-FS-TRANSICOES.
008200*
008300*****************************************************************
008400 DATA                        DIVISION.
008500*****************************************************************
008600 FILE                        SECTION.
008700*****************************************************************
008800* INPUT..: METRICAS  - AMOSTRAS DE METRICA        - LRECL =1064 *
008900*****************************************************************
009000*
009100 FD  METRICAS
009200     RECORDING  MODE      IS  F
009300     LABEL      RECORD    IS  STANDARD
009400     BLOCK      CONTAINS  0   RECORDS.
009500*
009600 01      REG-METRICAS-FD     PIC     X(1064).
009700*
009800*****************************************************************
009900* INPUT..: LIMIARES  - LIMIARES DE ALARME (CONFIG) - LRECL= 340 *
010000*****************************************************************
010100*
010200 FD  LIMIARES
010300     RECORDING  MODE      IS  F
010400     LABEL      RECORD    IS  STANDARD
010500     BLOCK      CONTAINS  0   RECORDS.
010600*
010700 01      REG-LIMIARES-FD     PIC     X(340).
010800*
010900*****************************************************************
011000* OUTPUT.: TRANSICOES- TRANSICOES DE ESTADO        - LRECL= 370 *
011100*****************************************************************
011200*
011300 FD  TRANSICOES
011400     RECORDING  MODE      IS  F
011500     LABEL      RECORD    IS  STANDARD
011600     BLOCK      CONTAINS  0   RECORDS.
011700*
011800 01      REG-TRANSICOES-FD   PIC     X(370).
011900*
012000*****************************************************************
012100 WORKING-STORAGE             SECTION.
012200*****************************************************************
012300*
012400*****************************************************************
012500*        FILE STATUS / VARIAVEIS DE ABEND                       *
012600*****************************************************************
012700*
012800 01      WS-FS-METRICAS      PIC     9(002) VALUE ZEROS.
012900 01      WS-FS-LIMIARES      PIC     9(002) VALUE ZEROS.
013000 01      WS-FS-TRANSICOES    PIC     9(002) VALUE ZEROS.
013100*
013200 01      WS-ACESSO-ARQ       PIC     X(022) VALUE SPACES.
013300 01      WS-DDNAME-ARQ       PIC     X(010) VALUE SPACES.
013400 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
013500 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
013600*
013700 01      WS-SAAMB002         PIC     X(008) VALUE 'SAAMB002'.
013800 01      WS-SUB-ROTINA       PIC     X(008) VALUE SPACES.
013900*
014000*****************************************************************
014100*        CONTADORES DE CONTROLE (RELATORIO 3100-00)             *
014200*****************************************************************
014300*
014400 01      WS-CONT-LIDOS       PIC     S9(009) COMP VALUE ZEROS.
014500 01      WS-CONT-ACEITOS     PIC     S9(009) COMP VALUE ZEROS.
014600 01      WS-CONT-FORA-JAN    PIC     S9(009) COMP VALUE ZEROS.
014700 01      WS-CONT-VLR-INVAL   PIC     S9(009) COMP VALUE ZEROS.
014800*
014900 01      WS-CONT-TRANS-OK    PIC     S9(009) COMP VALUE ZEROS.
015000 01      WS-CONT-TRANS-ALRM  PIC     S9(009) COMP VALUE ZEROS.
015100 01      WS-CONT-TRANS-UNDT  PIC     S9(009) COMP VALUE ZEROS.
015200 01      WS-CONT-TRANS-TOTAL PIC     S9(009) COMP VALUE ZEROS.
015300*
015400 01      WS-QTD-LIMIAR       PIC     S9(004) COMP VALUE ZEROS.
015500*
015600*****************************************************************
015700*        AREAS DE EDICAO PARA O RELATORIO DE ESTATISTICA        *
015800*****************************************************************
015900*
016000 01      WS-EDICAO           PIC     Z,ZZZ,ZZ9.
016100 01      WS-EDICAO-VLR       PIC     -ZZZ,ZZZ,ZZZ,ZZ9.9999.
016200*
016300*****************************************************************
016400*        PARAMETROS DE JANELA (COPIADOS DO LKG-PARM NA ENTRADA) *
016500*****************************************************************
016600*
016700 01      WS-MAX-SLOT         PIC     S9(004) COMP VALUE 60.
016800 01      WS-MAX-LIMIAR       PIC     S9(004) COMP VALUE 200.
016900*
017000 01      WS-QTD-SLOT         PIC     S9(004) COMP VALUE ZEROS.
017100 01      WS-LARG-SLOT        PIC     S9(009) COMP VALUE ZEROS.
017200 01      WS-RESOLUCAO        PIC     S9(009) COMP VALUE ZEROS.
017300 01      WS-TIPO-STAT        PIC     X(004) VALUE SPACES.
017400*
017500 01      WS-COMP-JANELA      PIC     S9(009) COMP VALUE ZEROS.
017600 01      WS-IX-INICIO        PIC     S9(004) COMP VALUE 1.
017700*
017800 01      WS-TS-FIM-JANELA    PIC     9(011) VALUE ZEROS.
017900 01      WS-TS-FIM-VISAO     PIC     9(011) VALUE ZEROS.
018000 01      WS-TS-SLOT          PIC     S9(011) COMP VALUE ZEROS.
018100 01      WS-TS-NOVO          PIC     9(011) VALUE ZEROS.
018200*
018300*****************************************************************
018400*        CAMPOS DE TRABALHO DA ARITMETICA DE SLOT/INDICE        *
018500*        (DIVIDE ... REMAINDER SUBSTITUI A FUNCAO MOD - ESTE    *
018600*        DIALETO NAO PERMITE O USO DE FUNCTION NESTE PROGRAMA)  *
018700*****************************************************************
018800*
018900 01      WS-IX-LOGICO        PIC     S9(004) COMP VALUE ZEROS.
019000 01      WS-IX-FISICO        PIC     S9(004) COMP VALUE ZEROS.
019100 01      WS-IX-ZERAR         PIC     S9(004) COMP VALUE ZEROS.
019200 01      WS-IX-VALOR         PIC     S9(004) COMP VALUE ZEROS.
019300 01      WS-IX-LIMIAR        PIC     S9(004) COMP VALUE ZEROS.
019400 01      WS-IX-AVANCO        PIC     S9(004) COMP VALUE ZEROS.
019500*
019600 01      WS-TEMP-IX          PIC     S9(009) COMP VALUE ZEROS.
019700 01      WS-QUOCIENTE        PIC     S9(009) COMP VALUE ZEROS.
019800 01      WS-RESTO            PIC     S9(009) COMP VALUE ZEROS.
019900*
020000 01      WS-DIF-TEMPO        PIC     S9(011) COMP VALUE ZEROS.
020100 01      WS-QTD-AVANCO       PIC     S9(009) COMP VALUE ZEROS.
020200*
020300 01      WS-VALOR-VALIDO     PIC     X(001) VALUE 'N'.
020400   88    WS-VALOR-E-VALIDO                   VALUE 'S'.
020500*
020600*****************************************************************
020700*        AREAS DE TRABALHO DA ACUMULACAO CAT (CONCATENACAO)     *
020800*****************************************************************
020900*
021000 01      WS-TAM-CONCAT-ATU   PIC     S9(004) COMP VALUE ZEROS.
021100 01      WS-TAM-VALOR-ALFA   PIC     S9(004) COMP VALUE ZEROS.
021200 01      WS-TAM-DISPONIVEL   PIC     S9(004) COMP VALUE ZEROS.
021300 01      WS-TAM-COPIA        PIC     S9(004) COMP VALUE ZEROS.
021400 01      WS-POS-DESTINO      PIC     S9(004) COMP VALUE ZEROS.
021500*
021600*****************************************************************
021700*        VALOR DO SLOT QUE SE FECHOU (RESULTADO DE 1700-00)     *
021800*****************************************************************
021900*
022000 01      WS-SETTLED-TIPO     PIC     X(004) VALUE SPACES.
022100 01      WS-SETTLED-FLAG     PIC     X(001) VALUE 'N'.
022200   88    WS-SETTLED-INICIALIZADO             VALUE 'S'.
022300 01      WS-SETTLED-NUM      PIC     S9(013)V9(004) VALUE ZEROS.
022400 01      WS-SETTLED-TXT      PIC     X(200) VALUE SPACES.
022500*
022600*****************************************************************
022700*        ESTADO / MOTIVO DA AVALIACAO CORRENTE                  *
022800*****************************************************************
022900*
023000 01      WS-NOVO-ESTADO      PIC     X(008) VALUE SPACES.
023100 01      WS-MOTIVO           PIC     X(200) VALUE SPACES.
023200*
023300*****************************************************************
023400*        TABELA DE SLOTS DA JANELA DESLIZANTE (EM MEMORIA)      *
023500*        - NUNCA GRAVADA EM ARQUIVO, SO EXISTE ENQUANTO O JOB   *
023600*        ESTIVER RODANDO.                                       *
023700*****************************************************************
023800*
023900 01      WS-TAB-SLOT.
024000   03    WS-SLOT-OCCURS      OCCURS  60  TIMES.
024100     05  SLOT-TIMESTAMP      PIC     9(011).
024200     05  SLOT-STAT-TYPE      PIC     X(004).
024300     05  SLOT-INITIALIZED    PIC     X(001).
024400       88 SLOT-INITIALIZED-YES         VALUE 'Y'.
024500       88 SLOT-INITIALIZED-NO          VALUE 'N'.
024600     05  SLOT-SUM-VALUE      PIC     S9(013)V9(004).
024700     05  SLOT-COUNT          PIC     9(009).
024800     05  SLOT-MIN-VALUE      PIC     S9(013)V9(004).
024900     05  SLOT-MAX-VALUE      PIC     S9(013)V9(004).
025000     05  SLOT-CONCAT-VALUE   PIC     X(200).
025100*
025200*****************************************************************
025300*        TABELA DE LIMIARES DE ALARME (CARGA UNICA NA ABERTURA) *
025400*****************************************************************
025500*
025600 01      WS-TAB-LIMIAR.
025700   03    WS-LIM-OCCURS       OCCURS  200  TIMES.
025800     05  LIM-ALARM-ID        PIC     X(036).
025900     05  LIM-ALARM-NAME      PIC     X(064).
026000     05  LIM-OPERADOR        PIC     X(006).
026100     05  LIM-LIMIAR-VALOR    PIC     S9(013)V9(004).
026200     05  LIM-LIMIAR-TEXTO    PIC     X(200).
026300     05  LIM-ESTADO-ANTERIOR PIC     X(008).
026400*
026500*****************************************************************
026600* INPUT..: METRICAS  - LAYOUT DA AMOSTRA DE METRICA             *
026700*****************************************************************
026800*
026900     COPY    COBI1001.
027000*
027100*****************************************************************
027200* INPUT..: LIMIARES  - LAYOUT DO LIMIAR DE ALARME               *
027300*****************************************************************
027400*
027500     COPY    COBI1002.
027600*
027700*****************************************************************
027800* OUTPUT.: TRANSICOES- LAYOUT DA TRANSICAO DE ESTADO            *
027900*****************************************************************
028000*
028100     COPY    COBO1001.
028200*
028300*****************************************************************
028400* LINKAGE P/ SUBROTINA SAAMB002 - MESMO GRUPO WRD-GRUPO DELA     *
028500*****************************************************************
028600*
028700 01      WRD-GRUPO.
028800   03    WRD-CODOPE          PIC     X(001).
028900   03    WRD-OPERADOR        PIC     X(006).
029000   03    WRD-VALOR-NUM1      PIC     S9(013)V9(004).
029100   03    WRD-VALOR-NUM2      PIC     S9(013)V9(004).
029200   03    WRD-VALOR-TXT1      PIC     X(200).
029300   03    WRD-VALOR-TXT2      PIC     X(200).
029400   03    WRD-OPERADOR-INV    PIC     X(006).
029500   03    WRD-TEXTO-OPER      PIC     X(008).
029600   03    WRD-RESULTADO       PIC     X(001).
029700     88  WRD-RESULT-VERDADE              VALUE 'S'.
029800     88  WRD-RESULT-FALSO                VALUE 'N'.
029900   03    WRD-CODRET          PIC     X(002).
030000*
030100*****************************************************************
030200 LINKAGE                     SECTION.
030300*****************************************************************
030400*
030500 01      LKG-PARM.
030600   03    LKG-TAM             PIC    S9(004) COMP.
030700   03    LKG-LARG-SLOT       PIC     9(005).
030800   03    LKG-QTD-VISAO       PIC     9(003).
030900   03    LKG-QTD-FUTURO      PIC     9(003).
031000   03    LKG-RESOLUCAO       PIC     9(005).
031100   03    LKG-TIPO-STAT       PIC     X(004).
031200   03    LKG-TS-FIM-JANELA   PIC     9(011).
031300   03    LKG-TS-FIM-JAN-ALFA REDEFINES
031400         LKG-TS-FIM-JANELA   PIC     X(011).
031500   03    LKG-TS-NOVO         PIC     9(011).
031600   03    LKG-TS-NOVO-ALFA    REDEFINES
031700         LKG-TS-NOVO         PIC     X(011).
031800*
031900*****************************************************************
032000 PROCEDURE   DIVISION        USING LKG-PARM.
032100*****************************************************************
032200*
032300     PERFORM 0100-00-PROCED-INICIAIS.
032400
032500     PERFORM 1000-00-PROCED-PRINCIPAIS
032600       UNTIL WS-FS-METRICAS EQUAL 10.
032700
032800     PERFORM 3000-00-PROCED-FINAIS.
032900
033000     GOBACK.
033100*
033200*****************************************************************
033300 0100-00-PROCED-INICIAIS     SECTION.
033400*****************************************************************
033500*
033600     PERFORM 0110-00-CRITICA-PARM.
033700
033800     OPEN    INPUT   METRICAS
033900             OUTPUT  TRANSICOES.
034000
034100     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
034200     MOVE    001             TO      WS-PTO-ERRO.
034300
034400     PERFORM 0200-00-TESTA-FILE-STATUS.
034500
034600     PERFORM 0120-00-MONTA-JANELA.
034700
034800     PERFORM 0150-00-CARGA-LIMIARES.
034900
035000     PERFORM 0500-00-LEITURA-METRICAS.
035100*
035200 0100-99-EXIT.
035300     EXIT.
035400*
035500*****************************************************************
035600 0110-00-CRITICA-PARM        SECTION.
035700*****************************************************************
035800*
035900     IF      LKG-LARG-SLOT   NOT NUMERIC OR
036000             LKG-LARG-SLOT   EQUAL       ZEROS
036100             PERFORM         0997-00-ABEND-PARM
036200     END-IF.
036300
036400     IF      LKG-QTD-VISAO   NOT NUMERIC OR
036500             LKG-QTD-FUTURO  NOT NUMERIC
036600             PERFORM         0997-00-ABEND-PARM
036700     END-IF.
036800
036900     IF      LKG-RESOLUCAO   NOT NUMERIC OR
037000             LKG-RESOLUCAO   EQUAL       ZEROS
037100             PERFORM         0997-00-ABEND-PARM
037200     END-IF.
037300
037400     IF      LKG-TIPO-STAT   NOT EQUAL   'SUM '  AND
037500             LKG-TIPO-STAT   NOT EQUAL   'AVG '  AND
037600             LKG-TIPO-STAT   NOT EQUAL   'CNT '  AND
037700             LKG-TIPO-STAT   NOT EQUAL   'MAX '  AND
037800             LKG-TIPO-STAT   NOT EQUAL   'MIN '  AND
037900             LKG-TIPO-STAT   NOT EQUAL   'CAT '
038000             PERFORM         0997-00-ABEND-PARM
038100     END-IF.
038200
038300     COMPUTE WS-QTD-SLOT = LKG-QTD-VISAO + LKG-QTD-FUTURO.
038400
038500     IF      WS-QTD-SLOT     GREATER     WS-MAX-SLOT
038600             PERFORM         0988-00-ABEND-TAB-SLOT-CHEIA
038700     END-IF.
038800
038900     MOVE    LKG-LARG-SLOT   TO      WS-LARG-SLOT.
039000     MOVE    LKG-RESOLUCAO   TO      WS-RESOLUCAO.
039100     MOVE    LKG-TIPO-STAT   TO      WS-TIPO-STAT.
039200     MOVE    LKG-TS-FIM-JANELA TO    WS-TS-FIM-JANELA.
039300     MOVE    LKG-TS-NOVO     TO      WS-TS-NOVO.
039400*
039500 0110-99-EXIT.
039600     EXIT.
039700*
039800*****************************************************************
039900 0120-00-MONTA-JANELA        SECTION.
040000*****************************************************************
040100*
040200*    ALOCA WS-QTD-SLOT SLOTS, CONTANDO O TEMPO PARA TRAS A       *
040300*    PARTIR DE (FIM-JANELA - LARGURA-SLOT) - O SLOT FISICO 1     *
040400*    (O MAIS ANTIGO) RECEBE O TEMPO MAIS BAIXO.                  *
040500*
040600     COMPUTE WS-COMP-JANELA = WS-QTD-SLOT * WS-LARG-SLOT.
040700
040800     MOVE    1               TO      WS-IX-INICIO.
040900
041000     COMPUTE WS-TS-SLOT = WS-TS-FIM-JANELA - WS-LARG-SLOT.
041100
041200     PERFORM 0122-00-PREENCHE-SLOT
041300       VARYING WS-IX-LOGICO  FROM    WS-QTD-SLOT     BY -1
041400         UNTIL WS-IX-LOGICO  LESS    1.
041500*
041600*    FIM DE VISAO CORRENTE COMECA IGUAL AO FIM DA JANELA RECEM
041700*    MONTADA - SO A PARTIR DAQUI O AVANCO DA JANELA (1600-00)
041800*    TEM UMA REFERENCIA VALIDA PARA DECIDIR SE HOUVE RELOGIO NOVO.
041900*
042000     MOVE    WS-TS-FIM-JANELA TO      WS-TS-FIM-VISAO.
042100*
042200 0120-99-EXIT.
042300     EXIT.
042400*
042500*****************************************************************
042600 0122-00-PREENCHE-SLOT       SECTION.
042700*****************************************************************
042800*
042900     MOVE    WS-TS-SLOT      TO      SLOT-TIMESTAMP(WS-IX-LOGICO).
043000     MOVE    WS-TIPO-STAT    TO      SLOT-STAT-TYPE(WS-IX-LOGICO).
043100
043200     MOVE    WS-IX-LOGICO    TO      WS-IX-ZERAR.
043300     PERFORM 0124-00-ZERA-SLOT.
043400
043500     SUBTRACT WS-LARG-SLOT   FROM    WS-TS-SLOT.
043600*
043700 0122-99-EXIT.
043800     EXIT.
043900*
044000*****************************************************************
044100 0124-00-ZERA-SLOT           SECTION.
044200*****************************************************************
044300*
044400*    ZERA O ACUMULADOR DO SLOT EM WS-IX-ZERAR (USADO NA CRIACAO  *
044500*    DA JANELA E NO DESLOCAMENTO - O TIPO DE ESTATISTICA NUNCA   *
044600*    E ALTERADO AQUI, SO OS CAMPOS CORRENTES DO ACUMULADOR).     *
044700*
044800     SET     SLOT-INITIALIZED-NO(WS-IX-ZERAR)       TO TRUE.
044900     MOVE    ZEROS           TO      SLOT-SUM-VALUE(WS-IX-ZERAR).
045000     MOVE    ZEROS           TO      SLOT-COUNT(WS-IX-ZERAR).
045100     MOVE    ZEROS           TO      SLOT-MIN-VALUE(WS-IX-ZERAR).
045200     MOVE    ZEROS           TO      SLOT-MAX-VALUE(WS-IX-ZERAR).
045300     MOVE    SPACES          TO      SLOT-CONCAT-VALUE(WS-IX-ZERAR).
045400*
045500 0124-99-EXIT.
045600     EXIT.
045700*
045800*****************************************************************
045900 0150-00-CARGA-LIMIARES      SECTION.
046000*****************************************************************
046100*
046200     OPEN    INPUT   LIMIARES.
046300
046400     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
046500     MOVE    010             TO      WS-PTO-ERRO.
046600
046700     PERFORM 0320-00-TESTA-FS-LIMIARES.
046800
046900     PERFORM 0520-00-LEITURA-LIMIARES.
047000
047100     PERFORM 0152-00-CARREGA-UM-LIMIAR
047200       UNTIL WS-FS-LIMIARES   EQUAL   10.
047300
047400     CLOSE   LIMIARES.
047500
047600     MOVE   ' NO FECHAMENTO '        TO      WS-ACESSO-ARQ.
047700     MOVE    011             TO      WS-PTO-ERRO.
047800
047900     PERFORM 0320-00-TESTA-FS-LIMIARES.
048000*
048100 0150-99-EXIT.
048200     EXIT.
048300*
048400*****************************************************************
048500 0152-00-CARREGA-UM-LIMIAR   SECTION.
048600*****************************************************************
048700*
048800     ADD     001             TO      WS-QTD-LIMIAR.
048900
049000     IF      WS-QTD-LIMIAR   GREATER WS-MAX-LIMIAR
049100             PERFORM         0989-00-ABEND-TAB-LIMIAR-CHEIA
049200     END-IF.
049300
049400     MOVE    ALARM-ID        TO      LIM-ALARM-ID(WS-QTD-LIMIAR).
049500     MOVE    ALARM-NAME      TO      LIM-ALARM-NAME(WS-QTD-LIMIAR).
049600     MOVE    ALARM-OPERATOR  TO      LIM-OPERADOR(WS-QTD-LIMIAR).
049700     MOVE    ALARM-THRESHOLD-VALUE
049800                             TO      LIM-LIMIAR-VALOR(WS-QTD-LIMIAR).
049900     MOVE    ALARM-THRESHOLD-TEXT
050000                             TO      LIM-LIMIAR-TEXTO(WS-QTD-LIMIAR).
050100     MOVE    ALARM-PREV-STATE
050200                             TO      LIM-ESTADO-ANTERIOR(WS-QTD-LIMIAR).
050300
050400     PERFORM 0520-00-LEITURA-LIMIARES.
050500*
050600 0152-99-EXIT.
050700     EXIT.
050800*
050900*****************************************************************
051000 0200-00-TESTA-FILE-STATUS   SECTION.
051100*****************************************************************
051200*
051300     PERFORM 0300-00-TESTA-FS-METRICAS.
051400
051500     PERFORM 0310-00-TESTA-FS-TRANSICOES.
051600*
051700 0200-99-EXIT.
051800     EXIT.
051900*
052000*****************************************************************
052100 0300-00-TESTA-FS-METRICAS   SECTION.
052200*****************************************************************
052300*
052400     IF      WS-FS-METRICAS  NOT EQUAL 00 AND 10
052500             MOVE 'METRICAS' TO      WS-DDNAME-ARQ
052600             MOVE  WS-FS-METRICAS
052700                             TO      WS-FS-ARQ
052800             PERFORM         0999-00-ABEND-ARQ
052900     END-IF.
053000*
053100 0300-99-EXIT.
053200     EXIT.
053300*
053400*****************************************************************
053500 0310-00-TESTA-FS-TRANSICOES SECTION.
053600*****************************************************************
053700*
053800     IF      WS-FS-TRANSICOES NOT EQUAL 00
053900             MOVE 'TRANSICOES' TO    WS-DDNAME-ARQ
054000             MOVE  WS-FS-TRANSICOES
054100                             TO      WS-FS-ARQ
054200             PERFORM         0999-00-ABEND-ARQ
054300     END-IF.
054400*
054500 0310-99-EXIT.
054600     EXIT.
054700*
054800*****************************************************************
054900 0320-00-TESTA-FS-LIMIARES   SECTION.
055000*****************************************************************
055100*
055200     IF      WS-FS-LIMIARES  NOT EQUAL 00 AND 10
055300             MOVE 'LIMIARES' TO      WS-DDNAME-ARQ
055400             MOVE  WS-FS-LIMIARES
055500                             TO      WS-FS-ARQ
055600             PERFORM         0999-00-ABEND-ARQ
055700     END-IF.
055800*
055900 0320-99-EXIT.
056000     EXIT.
056100*
056200*****************************************************************
056300 0500-00-LEITURA-METRICAS    SECTION.
056400*****************************************************************
056500*
056600     READ    METRICAS        INTO    REG-METRICA.
056700
056800     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
056900     MOVE    002             TO      WS-PTO-ERRO.
057000
057100     PERFORM 0300-00-TESTA-FS-METRICAS.
057200
057300     IF      WS-FS-METRICAS  EQUAL   00
057400             ADD 001         TO      WS-CONT-LIDOS
057500     END-IF.
057600*
057700 0500-99-EXIT.
057800     EXIT.
057900*
058000*****************************************************************
058100 0520-00-LEITURA-LIMIARES    SECTION.
058200*****************************************************************
058300*
058400     READ    LIMIARES        INTO    REG-LIMIAR.
058500
058600     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
058700     MOVE    012             TO      WS-PTO-ERRO.
058800
058900     PERFORM 0320-00-TESTA-FS-LIMIARES.
059000*
059100 0520-99-EXIT.
059200     EXIT.
059300*
059400*****************************************************************
059500 1000-00-PROCED-PRINCIPAIS   SECTION.
059600*****************************************************************
059700*
059800     PERFORM 1100-00-LOCALIZA-SLOT.
059900
060000     PERFORM 0500-00-LEITURA-METRICAS.
060100*
060200 1000-99-EXIT.
060300     EXIT.
060400*
060500*****************************************************************
060600 1100-00-LOCALIZA-SLOT       SECTION.
060700*****************************************************************
060800*
060900*    AJUSTA O TIMESTAMP DA AMOSTRA PARA A RESOLUCAO CONFIGURADA  *
061000*    (TRUNCAMENTO PARA BAIXO), DESPREZA SE CAIR FORA DA JANELA   *
061100*    E, CASO CONTRARIO, LOCALIZA O SLOT FISICO E ACUMULA.        *
061200*
061300     DIVIDE  METRIC-TIMESTAMP BY WS-RESOLUCAO
061400             GIVING  WS-QUOCIENTE  REMAINDER WS-RESTO.
061500
061600     COMPUTE WS-TS-SLOT = METRIC-TIMESTAMP - WS-RESTO.
061700
061800     IF      WS-TS-SLOT      NOT LESS WS-TS-FIM-JANELA
061900             ADD     001     TO      WS-CONT-FORA-JAN
062000             GO TO   1100-99-EXIT
062100     END-IF.
062200
062300     COMPUTE WS-DIF-TEMPO = WS-TS-SLOT -
062400                             (WS-TS-FIM-JANELA - WS-COMP-JANELA).
062500
062600     IF      WS-DIF-TEMPO    LESS    ZEROS
062700             ADD     001     TO      WS-CONT-FORA-JAN
062800             GO TO   1100-99-EXIT
062900     END-IF.
063000
063100     DIVIDE  WS-DIF-TEMPO    BY      WS-LARG-SLOT
063200             GIVING  WS-QUOCIENTE  REMAINDER WS-RESTO.
063300
063400     COMPUTE WS-TEMP-IX = (WS-IX-INICIO - 1) + WS-QUOCIENTE.
063500
063600     PERFORM 1150-00-CALCULA-FISICO.
063700
063800     PERFORM 1105-00-VALIDA-VALOR.
063900
064000     IF      WS-VALOR-E-VALIDO  OR  WS-TIPO-STAT EQUAL 'CAT '
064100             PERFORM 1200-00-ACUMULA-SLOT
064200             ADD     001     TO      WS-CONT-ACEITOS
064300     ELSE
064400             ADD     001     TO      WS-CONT-VLR-INVAL
064500     END-IF.
064600*
064700 1100-99-EXIT.
064800     EXIT.
064900*
065000*****************************************************************
065100 1105-00-VALIDA-VALOR        SECTION.
065200*****************************************************************
065300*
065400*    SUM/AVG/CNT/MAX/MIN EXIGEM UM VALOR NUMERICO VALIDO NA      *
065500*    AMOSTRA; CAT NUNCA PRECISA DESTA CRITICA (ACEITA O TEXTO    *
065600*    BRUTO). QUANDO INVALIDO, O DESCARTE E SILENCIOSO.           *
065700*
065800     SET     WS-VALOR-E-VALIDO       TO      FALSE.
065900
066000     IF      METRIC-VALUE    NUMERIC
066100             SET WS-VALOR-E-VALIDO   TO      TRUE
066200     END-IF.
066300*
066400 1105-99-EXIT.
066500     EXIT.
066600*
066700*****************************************************************
066800 1150-00-CALCULA-FISICO      SECTION.
066900*****************************************************************
067000*
067100*    CONVERTE O INDICE LOGICO (EM WS-TEMP-IX, 0-BASEADO) NO      *
067200*    INDICE FISICO DA TABELA (1-BASEADO) COM WRAP-AROUND, SEM    *
067300*    USAR FUNCTION MOD - DIVIDE...REMAINDER FAZ O MESMO PAPEL.   *
067400*
067500     DIVIDE  WS-TEMP-IX      BY      WS-QTD-SLOT
067600             GIVING  WS-QUOCIENTE  REMAINDER WS-RESTO.
067700
067800     COMPUTE WS-IX-FISICO = WS-RESTO + 1.
067900*
068000 1150-99-EXIT.
068100     EXIT.
068200*
068300*****************************************************************
068400 1200-00-ACUMULA-SLOT        SECTION.
068500*****************************************************************
068600*
068700     EVALUATE SLOT-STAT-TYPE(WS-IX-FISICO)
068800       WHEN  'SUM '
068900             PERFORM         1210-00-ACUMULA-SUM
069000       WHEN  'AVG '
069100             PERFORM         1220-00-ACUMULA-AVG
069200       WHEN  'CNT '
069300             PERFORM         1230-00-ACUMULA-CNT
069400       WHEN  'MAX '
069500             PERFORM         1240-00-ACUMULA-MAX
069600       WHEN  'MIN '
069700             PERFORM         1250-00-ACUMULA-MIN
069800       WHEN  'CAT '
069900             PERFORM         1260-00-ACUMULA-CAT
070000       WHEN  OTHER
070100             CONTINUE
070200     END-EVALUATE.
070300*
070400 1200-99-EXIT.
070500     EXIT.
070600*
070700*****************************************************************
070800 1210-00-ACUMULA-SUM         SECTION.
070900*****************************************************************
071000*
071100     ADD     METRIC-VALUE    TO      SLOT-SUM-VALUE(WS-IX-FISICO).
071200     SET     SLOT-INITIALIZED-YES(WS-IX-FISICO)     TO TRUE.
071300*
071400 1210-99-EXIT.
071500     EXIT.
071600*
071700*****************************************************************
071800 1220-00-ACUMULA-AVG         SECTION.
071900*****************************************************************
072000*
072100*    MANTEM A MESMA SOMA/CONTAGEM CORRENTES DA SOMA (SUM) -      *
072200*    O VALOR MEDIO E CALCULADO SOMENTE NA LEITURA (1700-00).     *
072300*
072400     ADD     METRIC-VALUE    TO      SLOT-SUM-VALUE(WS-IX-FISICO).
072500     ADD     001             TO      SLOT-COUNT(WS-IX-FISICO).
072600     SET     SLOT-INITIALIZED-YES(WS-IX-FISICO)     TO TRUE.
072700*
072800 1220-99-EXIT.
072900     EXIT.
073000*
073100*****************************************************************
073200 1230-00-ACUMULA-CNT         SECTION.
073300*****************************************************************
073400*
073500     ADD     001             TO      SLOT-COUNT(WS-IX-FISICO).
073600     SET     SLOT-INITIALIZED-YES(WS-IX-FISICO)     TO TRUE.
073700*
073800 1230-99-EXIT.
073900     EXIT.
074000*
074100*****************************************************************
074200 1240-00-ACUMULA-MAX         SECTION.
074300*****************************************************************
074400*
074500     IF      SLOT-INITIALIZED-NO(WS-IX-FISICO)
074600             MOVE    METRIC-VALUE    TO
074700                     SLOT-MAX-VALUE(WS-IX-FISICO)
074800     ELSE
074900             IF      METRIC-VALUE    GREATER
075000                     SLOT-MAX-VALUE(WS-IX-FISICO)
075100                     MOVE    METRIC-VALUE    TO
075200                             SLOT-MAX-VALUE(WS-IX-FISICO)
075300             END-IF
075400     END-IF.
075500
075600     SET     SLOT-INITIALIZED-YES(WS-IX-FISICO)     TO TRUE.
075700*
075800 1240-99-EXIT.
075900     EXIT.
076000*
076100*****************************************************************
076200 1250-00-ACUMULA-MIN         SECTION.
076300*****************************************************************
076400*
076500     IF      SLOT-INITIALIZED-NO(WS-IX-FISICO)
076600             MOVE    METRIC-VALUE    TO
076700                     SLOT-MIN-VALUE(WS-IX-FISICO)
076800     ELSE
076900             IF      METRIC-VALUE    LESS
077000                     SLOT-MIN-VALUE(WS-IX-FISICO)
077100                     MOVE    METRIC-VALUE    TO
077200                             SLOT-MIN-VALUE(WS-IX-FISICO)
077300             END-IF
077400     END-IF.
077500
077600     SET     SLOT-INITIALIZED-YES(WS-IX-FISICO)     TO TRUE.
077700*
077800 1250-99-EXIT.
077900     EXIT.
078000*
078100*****************************************************************
078200 1260-00-ACUMULA-CAT         SECTION.
078300*****************************************************************
078400*
078500*    CONCATENA METRIC-VALUE-ALFA AO FINAL DO TEXTO JA ACUMULADO  *
078600*    NO SLOT, TRUNCANDO NO LIMITE FISICO DE 200 POSICOES (NUNCA  *
078700*    ABENDA POR ESTOURO DE CAPACIDADE).                         *
078800*
078900     IF      SLOT-INITIALIZED-NO(WS-IX-FISICO)
079000             MOVE    SPACES  TO      SLOT-CONCAT-VALUE(WS-IX-FISICO)
079100             MOVE    0       TO      WS-TAM-CONCAT-ATU
079200     ELSE
079300             MOVE    200     TO      WS-TAM-CONCAT-ATU
079400             PERFORM 1262-00-REDUZ-CONCAT
079500               UNTIL WS-TAM-CONCAT-ATU EQUAL 0
079600                  OR SLOT-CONCAT-VALUE(WS-IX-FISICO)
079700                       (WS-TAM-CONCAT-ATU:1) NOT EQUAL SPACE
079800     END-IF.
079900
080000     MOVE    17              TO      WS-TAM-VALOR-ALFA.
080100     PERFORM 1263-00-REDUZ-VALOR-ALFA
080200       UNTIL WS-TAM-VALOR-ALFA EQUAL 0
080300          OR METRIC-VALUE-ALFA(WS-TAM-VALOR-ALFA:1) NOT EQUAL SPACE.
080400
080500     IF      WS-TAM-VALOR-ALFA       GREATER ZEROS
080600             COMPUTE WS-TAM-DISPONIVEL = 200 - WS-TAM-CONCAT-ATU
080700             IF      WS-TAM-DISPONIVEL GREATER ZEROS
080800                     IF  WS-TAM-VALOR-ALFA GREATER WS-TAM-DISPONIVEL
080900                         MOVE WS-TAM-DISPONIVEL TO WS-TAM-COPIA
081000                     ELSE
081100                         MOVE WS-TAM-VALOR-ALFA TO WS-TAM-COPIA
081200                     END-IF
081300                     COMPUTE WS-POS-DESTINO = WS-TAM-CONCAT-ATU + 1
081400                     MOVE    METRIC-VALUE-ALFA(1:WS-TAM-COPIA)
081500                             TO SLOT-CONCAT-VALUE(WS-IX-FISICO)
081600                                (WS-POS-DESTINO:WS-TAM-COPIA)
081700             END-IF
081800     END-IF.
081900
082000     SET     SLOT-INITIALIZED-YES(WS-IX-FISICO)     TO TRUE.
082100*
082200 1260-99-EXIT.
082300     EXIT.
082400*
082500*****************************************************************
082600 1262-00-REDUZ-CONCAT        SECTION.
082700*****************************************************************
082800*
082900     SUBTRACT 001            FROM    WS-TAM-CONCAT-ATU.
083000*
083100 1262-99-EXIT.
083200     EXIT.
083300*
083400*****************************************************************
083500 1263-00-REDUZ-VALOR-ALFA    SECTION.
083600*****************************************************************
083700*
083800     SUBTRACT 001            FROM    WS-TAM-VALOR-ALFA.
083900*
084000 1263-99-EXIT.
084100     EXIT.
084200*
084300*****************************************************************
084400 1600-00-AVANCA-JANELA       SECTION.
084500*****************************************************************
084600*
084700*    DESLOCA A JANELA PARA WS-TS-NOVO (A "BATIDA DE RELOGIO"     *
084800*    DESTA EXECUCAO). SEM OPERACAO SE WS-TS-NOVO NAO FOR MAIOR   *
084900*    QUE O FIM DE VISAO CORRENTE.                                *
085000*
085100     IF      WS-TS-NOVO      NOT GREATER WS-TS-FIM-VISAO
085200             GO TO   1600-99-EXIT
085300     END-IF.
085400
085500     COMPUTE WS-DIF-TEMPO = WS-TS-NOVO - WS-TS-FIM-JANELA.
085600
085700     DIVIDE  WS-DIF-TEMPO    BY      WS-LARG-SLOT
085800             GIVING  WS-QTD-AVANCO  REMAINDER WS-RESTO.
085900
086000     IF      WS-RESTO        GREATER ZEROS
086100             ADD     001     TO      WS-QTD-AVANCO
086200     END-IF.
086300
086400     PERFORM 1620-00-AVANCA-UM-SLOT
086500       VARYING WS-IX-AVANCO  FROM    1       BY 1
086600         UNTIL WS-IX-AVANCO  GREATER WS-QTD-AVANCO.
086700
086800     COMPUTE WS-TS-FIM-VISAO = WS-TS-FIM-VISAO +
086900                                (WS-QTD-AVANCO * WS-LARG-SLOT).
087000*
087100 1600-99-EXIT.
087200     EXIT.
087300*
087400*****************************************************************
087500 1620-00-AVANCA-UM-SLOT      SECTION.
087600*****************************************************************
087700*
087800     ADD     001             TO      WS-IX-INICIO.
087900
088000     IF      WS-IX-INICIO    GREATER WS-QTD-SLOT
088100             MOVE    1       TO      WS-IX-INICIO
088200     END-IF.
088300
088400     COMPUTE WS-TEMP-IX = (WS-IX-INICIO - 1) + (WS-QTD-SLOT - 1).
088500
088600     PERFORM 1150-00-CALCULA-FISICO.
088700
088800     MOVE    WS-IX-FISICO    TO      WS-IX-ZERAR.
088900     PERFORM 0124-00-ZERA-SLOT.
089000
089100     ADD     WS-LARG-SLOT    TO      WS-TS-FIM-JANELA.
089200
089300     MOVE    WS-TS-FIM-JANELA TO     SLOT-TIMESTAMP(WS-IX-ZERAR).
089400*
089500 1620-99-EXIT.
089600     EXIT.
089700*
089800*****************************************************************
089900 1700-00-VALOR-SLOT          SECTION.
090000*****************************************************************
090100*
090200*    DEVOLVE O VALOR REPORTAVEL DO SLOT EM WS-IX-VALOR EM WS-    *
090300*    SETTLED-NUM/TXT, CONFORME O TIPO DE ESTATISTICA DO SLOT.    *
090400*    SLOT NAO INICIALIZADO E MARCADO SO POR WS-SETTLED-FLAG -    *
090500*    NUNCA REPORTADO COMO ZERO NUMERICO, POR DECISAO DE NEGOCIO  *
090600*    (SLOT SEM AMOSTRA NO PERIODO NAO E O MESMO QUE SLOT COM     *
090700*    SOMA/CONTAGEM ZERADA).                                      *
090800*
090900     MOVE    SLOT-STAT-TYPE(WS-IX-VALOR)     TO      WS-SETTLED-TIPO.
091000     MOVE    ZEROS           TO      WS-SETTLED-NUM.
091100     MOVE    SPACES          TO      WS-SETTLED-TXT.
091200
091300     IF      SLOT-INITIALIZED-YES(WS-IX-VALOR)
091400             SET     WS-SETTLED-INICIALIZADO TO TRUE
091500     ELSE
091600             SET     WS-SETTLED-INICIALIZADO TO FALSE
091700     END-IF.
091800
091900     EVALUATE WS-SETTLED-TIPO
092000       WHEN  'SUM '
092100             MOVE    SLOT-SUM-VALUE(WS-IX-VALOR)
092200                             TO      WS-SETTLED-NUM
092300       WHEN  'AVG '
092400             IF      SLOT-COUNT(WS-IX-VALOR) EQUAL ZEROS
092500                     MOVE    ZEROS   TO      WS-SETTLED-NUM
092600             ELSE
092700                     COMPUTE WS-SETTLED-NUM ROUNDED =
092800                         SLOT-SUM-VALUE(WS-IX-VALOR) /
092900                         SLOT-COUNT(WS-IX-VALOR)
093000             END-IF
093100       WHEN  'CNT '
093200             MOVE    SLOT-COUNT(WS-IX-VALOR)
093300                             TO      WS-SETTLED-NUM
093400       WHEN  'MAX '
093500             MOVE    SLOT-MAX-VALUE(WS-IX-VALOR)
093600                             TO      WS-SETTLED-NUM
093700       WHEN  'MIN '
093800             MOVE    SLOT-MIN-VALUE(WS-IX-VALOR)
093900                             TO      WS-SETTLED-NUM
094000       WHEN  'CAT '
094100             MOVE    SLOT-CONCAT-VALUE(WS-IX-VALOR)
094200                             TO      WS-SETTLED-TXT
094300       WHEN  OTHER
094400             CONTINUE
094500     END-EVALUATE.
094600*
094700 1700-99-EXIT.
094800     EXIT.
094900*
095000*****************************************************************
095100 2000-00-AVALIA-LIMIARES     SECTION.
095200*****************************************************************
095300*
095400     PERFORM 2100-00-AVALIA-UM-LIMIAR
095500       VARYING WS-IX-LIMIAR  FROM    1       BY 1
095600         UNTIL WS-IX-LIMIAR  GREATER WS-QTD-LIMIAR.
095700*
095800 2000-99-EXIT.
095900     EXIT.
096000*
096100*****************************************************************
096200 2100-00-AVALIA-UM-LIMIAR    SECTION.
096300*****************************************************************
096400*
096500*    SLOT NAO INICIALIZADO NO PERIODO => ESTADO INDETERMINADO,  *
096600*    SEM AVALIAR O OPERADOR - UM SLOT QUE NUNCA RECEBEU AMOSTRA *
096700*    NAO TEM VALOR PARA SE COMPARAR CONTRA O LIMIAR.            *
096800*
096900     MOVE    SPACES          TO      WS-MOTIVO.
097000
097100     IF      NOT WS-SETTLED-INICIALIZADO
097200             MOVE    'UNDETERM'      TO      WS-NOVO-ESTADO
097300             STRING  'SLOT SEM AMOSTRA NO PERIODO' DELIMITED BY SIZE
097400                     INTO WS-MOTIVO
097500     ELSE
097600             IF      WS-SETTLED-TIPO EQUAL   'CAT '
097700                     MOVE 'T'        TO      WRD-CODOPE
097800                     MOVE WS-SETTLED-TXT
097900                                     TO      WRD-VALOR-TXT1
098000                     MOVE LIM-LIMIAR-TEXTO(WS-IX-LIMIAR)
098100                                     TO      WRD-VALOR-TXT2
098200             ELSE
098300                     MOVE 'N'        TO      WRD-CODOPE
098400                     MOVE WS-SETTLED-NUM
098500                                     TO      WRD-VALOR-NUM1
098600                     MOVE LIM-LIMIAR-VALOR(WS-IX-LIMIAR)
098700                                     TO      WRD-VALOR-NUM2
098800             END-IF
098900
099000             MOVE    LIM-OPERADOR(WS-IX-LIMIAR)     TO WRD-OPERADOR
099100             MOVE    '00'            TO      WRD-CODRET
099200             SET     WRD-RESULT-FALSO       TO      TRUE
099300
099400             CALL    WS-SAAMB002     USING   WRD-GRUPO
099500             END-CALL
099600
099700             IF      WRD-CODRET      NOT EQUAL '00'
099800                     MOVE    020     TO      WS-PTO-ERRO
099900                     MOVE    'SAAMB002'      TO      WS-SUB-ROTINA
100000                     PERFORM 0998-00-ABEND-SUB
100100             END-IF
100200
100300             IF      WRD-RESULT-VERDADE
100400                     MOVE    'ALARM'         TO      WS-NOVO-ESTADO
100500             ELSE
100600                     MOVE    'OK'            TO      WS-NOVO-ESTADO
100700             END-IF
100800
100900             PERFORM 2110-00-MONTA-MOTIVO
101000     END-IF.
101100
101200     IF      WS-NOVO-ESTADO  NOT EQUAL LIM-ESTADO-ANTERIOR(WS-IX-LIMIAR)
101300             PERFORM         2200-00-GRAVACAO-TRANSICAO
101400     END-IF.
101500*
101600 2100-99-EXIT.
101700     EXIT.
101800*
101900*****************************************************************
102000 2110-00-MONTA-MOTIVO        SECTION.
102100*****************************************************************
102200*
102300*    MONTA O MOTIVO DA TRANSICAO A PARTIR DO TEXTO DE EXIBICAO   *
102400*    DO OPERADOR (DEVOLVIDO PELA PROPRIA SAAMB002, CODOPE 'D'). *
102500*
102600     MOVE    LIM-OPERADOR(WS-IX-LIMIAR)      TO      WRD-OPERADOR.
102700     MOVE    'D'             TO      WRD-CODOPE.
102800
102900     CALL    WS-SAAMB002     USING   WRD-GRUPO
103000     END-CALL.
103100
103200     STRING  'LIMIAR '                       DELIMITED BY SIZE
103300             LIM-ALARM-NAME(WS-IX-LIMIAR)    DELIMITED BY SIZE
103400             ' OPERADOR '                    DELIMITED BY SIZE
103500             WRD-TEXTO-OPER                  DELIMITED BY SIZE
103600             INTO    WS-MOTIVO.
103700*
103800 2110-99-EXIT.
103900     EXIT.
104000*
104100*****************************************************************
104200 2200-00-GRAVACAO-TRANSICAO  SECTION.
104300*****************************************************************
104400*
104500     MOVE    SPACES          TO      REG-TRANSICAO.
104600
104700     MOVE    SPACES          TO      EVT-TENANT-ID.
104800     MOVE    LIM-ALARM-ID(WS-IX-LIMIAR)      TO      EVT-ALARM-ID.
104900     MOVE    LIM-ALARM-NAME(WS-IX-LIMIAR)    TO      EVT-ALARM-NAME.
105000     MOVE    LIM-ESTADO-ANTERIOR(WS-IX-LIMIAR)
105100                             TO      EVT-OLD-STATE.
105200     MOVE    WS-NOVO-ESTADO  TO      EVT-NEW-STATE.
105300     MOVE    WS-MOTIVO       TO      EVT-STATE-CHANGE-REASON.
105400     MOVE    WS-TS-FIM-JANELA        TO      EVT-TIMESTAMP.
105500
105600     WRITE   REG-TRANSICOES-FD       FROM    REG-TRANSICAO.
105700
105800     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
105900     MOVE    021             TO      WS-PTO-ERRO.
106000
106100     PERFORM 0310-00-TESTA-FS-TRANSICOES.
106200
106300     MOVE    WS-NOVO-ESTADO  TO      LIM-ESTADO-ANTERIOR(WS-IX-LIMIAR).
106400
106500     ADD     001             TO      WS-CONT-TRANS-TOTAL.
106600
106700     EVALUATE WS-NOVO-ESTADO
106800       WHEN  'OK'
106900             ADD     001     TO      WS-CONT-TRANS-OK
107000       WHEN  'ALARM'
107100             ADD     001     TO      WS-CONT-TRANS-ALRM
107200       WHEN  'UNDETERM'
107300             ADD     001     TO      WS-CONT-TRANS-UNDT
107400       WHEN  OTHER
107500             CONTINUE
107600     END-EVALUATE.
107700*
107800 2200-99-EXIT.
107900     EXIT.
108000*
108100*****************************************************************
108200 3000-00-PROCED-FINAIS       SECTION.
108300*****************************************************************
108400*
108500*    AVALIA O VALOR DO SLOT MAIS ANTIGO (O QUE ESTA PARA SER     *
108600*    RECICLADO NO DESLOCAMENTO A SEGUIR - POR ISSO JA ESTA       *
108700*    FECHADO/FINALIZADO) E SO DEPOIS DESLOCA A JANELA.           *
108800*
108900     MOVE    WS-IX-INICIO    TO      WS-IX-VALOR.
109000
109100     PERFORM 1700-00-VALOR-SLOT.
109200
109300     PERFORM 1600-00-AVANCA-JANELA.
109400
109500     PERFORM 2000-00-AVALIA-LIMIARES.
109600
109700     CLOSE   METRICAS
109800             LIMIARES
109900             TRANSICOES.
110000
110100     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
110200     MOVE    030             TO      WS-PTO-ERRO.
110300
110400     PERFORM 0200-00-TESTA-FILE-STATUS.
110500
110600     PERFORM 3100-00-MONTA-ESTATISTICA.
110700*
110800 3000-99-EXIT.
110900     EXIT.
111000*
111100*****************************************************************
111200 3100-00-MONTA-ESTATISTICA   SECTION.
111300*****************************************************************
111400*
111500     DISPLAY '******************* SAAMB001 ******************'.
111600     DISPLAY '*                                             *'.
111700     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
111800     DISPLAY '*                                             *'.
111900     DISPLAY '******************* SAAMB001 ******************'.
112000     DISPLAY '*                                             *'.
112100     MOVE    WS-CONT-LIDOS   TO      WS-EDICAO.
112200     DISPLAY '* AMOSTRAS LIDAS........- METRICAS: ' WS-EDICAO
112300     ' *'.
112400     MOVE    WS-CONT-ACEITOS TO      WS-EDICAO.
112500     DISPLAY '* AMOSTRAS ACEITAS EM SLOT.........: ' WS-EDICAO
112600     ' *'.
112700     MOVE    WS-CONT-FORA-JAN        TO      WS-EDICAO.
112800     DISPLAY '* AMOSTRAS DESCARTADAS-FORA JANELA.: ' WS-EDICAO
112900     ' *'.
113000     MOVE    WS-CONT-VLR-INVAL       TO      WS-EDICAO.
113100     DISPLAY '* AMOSTRAS DESCARTADAS-VALOR INVAL.: ' WS-EDICAO
113200     ' *'.
113300     DISPLAY '*                                             *'.
113400     MOVE    WS-CONT-TRANS-OK        TO      WS-EDICAO.
113500     DISPLAY '* TRANSICOES P/ ESTADO OK..........: ' WS-EDICAO
113600     ' *'.
113700     MOVE    WS-CONT-TRANS-ALRM      TO      WS-EDICAO.
113800     DISPLAY '* TRANSICOES P/ ESTADO ALARM.......: ' WS-EDICAO
113900     ' *'.
114000     MOVE    WS-CONT-TRANS-UNDT      TO      WS-EDICAO.
114100     DISPLAY '* TRANSICOES P/ ESTADO UNDETERM....: ' WS-EDICAO
114200     ' *'.
114300     MOVE    WS-CONT-TRANS-TOTAL     TO      WS-EDICAO.
114400     DISPLAY '* TOTAL DE TRANSICOES GRAVADAS.....: ' WS-EDICAO
114500     ' *'.
114600     DISPLAY '*                                             *'.
114700     MOVE    WS-SETTLED-NUM  TO      WS-EDICAO-VLR.
114800     DISPLAY '* VALOR DO ULTIMO SLOT AVALIADO....: ' WS-EDICAO-VLR.
114900     DISPLAY '*                                             *'.
115000     DISPLAY '******************* SAAMB001 ******************'.
115100*
115200 3100-99-EXIT.
115300     EXIT.
115400*
115500*****************************************************************
115600 0988-00-ABEND-TAB-SLOT-CHEIA SECTION.
115700*****************************************************************
115800*
115900     MOVE    12              TO      RETURN-CODE.
116000
116100     DISPLAY '******************* SAAMB001 ******************'.
116200     DISPLAY '*                                             *'.
116300     DISPLAY '*  QTD. DE SLOTS DO PARM EXCEDE A TABELA (60) *'.
116400     DISPLAY '*                                             *'.
116500     DISPLAY '******************* SAAMB001 ******************'.
116600     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
116700     DISPLAY '******************* SAAMB001 ******************'.
116800
116900     GOBACK.
117000*
117100 0988-99-EXIT.
117200     EXIT.
117300*
117400*****************************************************************
117500 0989-00-ABEND-TAB-LIMIAR-CHEIA SECTION.
117600*****************************************************************
117700*
117800     MOVE    12              TO      RETURN-CODE.
117900
118000     DISPLAY '******************* SAAMB001 ******************'.
118100     DISPLAY '*                                             *'.
118200     DISPLAY '* ARQUIVO LIMIARES EXCEDE A TABELA (200) POS. *'.
118300     DISPLAY '*                                             *'.
118400     DISPLAY '******************* SAAMB001 ******************'.
118500     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
118600     DISPLAY '******************* SAAMB001 ******************'.
118700
118800     GOBACK.
118900*
119000 0989-99-EXIT.
119100     EXIT.
119200*
119300*****************************************************************
119400 0997-00-ABEND-PARM          SECTION.
119500*****************************************************************
119600*
119700     MOVE    12              TO      RETURN-CODE.
119800
119900     DISPLAY '******************* SAAMB001 ******************'.
120000     DISPLAY '*                                             *'.
120100     DISPLAY '*       PARAMETRO PARM (LKG-PARM) INVALIDO    *'.
120200     DISPLAY '*                                             *'.
120300     DISPLAY '******************* SAAMB001 ******************'.
120400     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
120500     DISPLAY '******************* SAAMB001 ******************'.
120600
120700     GOBACK.
120800*
120900 0997-99-EXIT.
121000     EXIT.
121100*
121200*****************************************************************
121300 0998-00-ABEND-SUB           SECTION.
121400*****************************************************************
121500*
121600     MOVE    12              TO      RETURN-CODE.
121700
121800     DISPLAY '******************* SAAMB001 ******************'.
121900     DISPLAY '*                                             *'.
122000     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
122100     DISPLAY '*                                             *'.
122200     DISPLAY '******************* SAAMB001 ******************'.
122300     DISPLAY '*                                             *'.
122400     DISPLAY '* PROBLEMAS NO ACESSO A SUBROTINA ' WS-SUB-ROTINA
122500     '    *'.
122600     DISPLAY '*                                             *'.
122700     DISPLAY '*             COD.RETORNO....: ' WRD-CODRET
122800     '             *'.
122900     DISPLAY '*                                             *'.
123000     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
123100     '            *'.
123200     DISPLAY '*                                             *'.
123300     DISPLAY '******************* SAAMB001 ******************'.
123400     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
123500     DISPLAY '******************* SAAMB001 ******************'.
123600
123700     GOBACK.
123800*
123900 0998-99-EXIT.
124000     EXIT.
124100*
124200*****************************************************************
124300 0999-00-ABEND-ARQ           SECTION.
124400*****************************************************************
124500*
124600     MOVE    12              TO      RETURN-CODE.
124700
124800     DISPLAY '******************* SAAMB001 ******************'.
124900     DISPLAY '*                                             *'.
125000     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
125100     DISPLAY '*                                             *'.
125200     DISPLAY '******************* SAAMB001 ******************'.
125300     DISPLAY '*                                             *'.
125400     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
125500     WS-DDNAME-ARQ ' *'.
125600     DISPLAY '*                                             *'.
125700     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
125800     '             *'.
125900     DISPLAY '*                                             *'.
126000     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
126100     '            *'.
126200     DISPLAY '*                                             *'.
126300     DISPLAY '******************* SAAMB001 ******************'.
126400     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
126500     DISPLAY '******************* SAAMB001 ******************'.
126600
126700     GOBACK.
126800*
126900 0999-99-EXIT.
127000     EXIT.
127100*
127200*****************************************************************
127300*                   FIM DO PROGRAMA - SAAMB001                  *
127400*****************************************************************
127500
127600
127700
