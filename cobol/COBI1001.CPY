000100******************************************************************
000200* SISTEMA         - SAAM - AVALIACAO DE ALARMES DE METRICAS     *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - METRICAS        - LCREL 1064 BYTES*
000500******************************************************************
000600* NOME DO BOOK    - COBI1001 - AMOSTRA DE METRICA RECEBIDA       *
000700******************************************************************
000800* REG-METRICA        - PIC X(1064)      - REG. TOTAL DO ARQUIVO  *
000900******************************************************************
001000* METRIC-NAME        - PIC X(064)       - NOME DA METRICA        *
001100* METRIC-DIMENSION-COUNT                                         *
001200*                     - PIC 9(002)      - QTDE DE DIMENSOES      *
001300* METRIC-DIMENSIONS   - OCCURS 10 VEZES - PARES CHAVE=VALOR      *
001400*   METRIC-DIM-KEY     - PIC X(032)     - CHAVE DA DIMENSAO      *
001500*   METRIC-DIM-VALUE   - PIC X(064)     - VALOR DA DIMENSAO      *
001600* METRIC-TIMESTAMP   - PIC 9(011)       - EPOCH SECONDS DA COLETA*
001700* METRIC-VALUE       - PIC S9(13)V9(4)  - VALOR DA AMOSTRA       *
001800* METRIC-VALUE-ALFA  - REDEFINES METRIC-VALUE - PIC X(017)       *
001900*                       (USADA NA CRITICA DE VALOR NAO NUMERICO) *
002000* FILLER             - PIC X(010)       - AREA LIVRE             *
002100******************************************************************
002200*
002300 01          REG-METRICA.
002400   03        METRIC-NAME            PIC     X(064).
002500   03        METRIC-DIMENSION-COUNT  PIC     9(002).
002600   03        METRIC-DIMENSIONS       OCCURS  10  TIMES.
002700     05      METRIC-DIM-KEY          PIC     X(032).
002800     05      METRIC-DIM-VALUE        PIC     X(064).
002900   03        METRIC-TIMESTAMP        PIC     9(011).
003000   03        METRIC-VALUE            PIC     S9(13)V9(4).
003100   03        METRIC-VALUE-ALFA   REDEFINES
003200             METRIC-VALUE            PIC     X(017).
003300   03        FILLER                  PIC     X(010).
003400*
003500******************************************************************
003600* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - METRICAS*
003700******************************************************************
003800
