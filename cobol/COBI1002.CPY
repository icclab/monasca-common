000100******************************************************************
000200* SISTEMA         - SAAM - AVALIACAO DE ALARMES DE METRICAS     *
000300******************************************************************
000400* BOOK DO ARQUIVO DE ENTRADA - LIMIARES        - LCREL 0340 BYTES*
000500******************************************************************
000600* NOME DO BOOK    - COBI1002 - LIMIAR DE ALARME (CONFIGURACAO)   *
000700******************************************************************
000800* REG-LIMIAR          - PIC X(340)      - REG. TOTAL DO ARQUIVO  *
000900******************************************************************
001000* ALARM-ID             - PIC X(036)      - ID DO ALARME          *
001100* ALARM-NAME           - PIC X(064)      - NOME DO ALARME        *
001200* ALARM-OPERATOR       - PIC X(006)      - LT/LTE/GT/GTE/EQ/NEQ/ *
001300*                                          LIKE/REGEXP           *
001400* ALARM-THRESHOLD-VALUE- PIC S9(13)V9(4) - LIMIAR NUMERICO       *
001500* ALARM-THRESHOLD-TEXT - PIC X(200)      - LIMIAR TEXTO/PADRAO   *
001600* ALARM-PREV-STATE     - PIC X(008)      - ESTADO ANTERIOR       *
001700*                                          OK/ALARM/UNDETERM     *
001800* FILLER               - PIC X(009)      - AREA LIVRE            *
001900******************************************************************
002000*
002100 01          REG-LIMIAR.
002200   03        ALARM-ID                PIC     X(036).
002300   03        ALARM-NAME              PIC     X(064).
002400   03        ALARM-OPERATOR          PIC     X(006).
002500   03        ALARM-THRESHOLD-VALUE   PIC     S9(13)V9(4).
002600   03        ALARM-THRESHOLD-TEXT    PIC     X(200).
002700   03        ALARM-PREV-STATE        PIC     X(008).
002800   03        FILLER                  PIC     X(009).
002900*
003000******************************************************************
003100* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - LIMIARES*
003200******************************************************************
003300
