000100*****************************************************************
000200 IDENTIFICATION              DIVISION.
000300*****************************************************************
000400*
000500 PROGRAM-ID.                 SAAMB002.
000600 AUTHOR.                     ULISSES SOUZA
000700 INSTALLATION.               SIGPF - CPD MATRIZ.
000800 DATE-WRITTEN.               14/08/1987.
000900 DATE-COMPILED.
001000 SECURITY.                   CONFIDENCIAL - USO INTERNO SIGPF.
001100*
001200*****************************************************************
001300* SISTEMA......: SAAM - AVALIACAO DE ALARMES DE METRICAS        *
001400*****************************************************************
001500* ANALISTA.....: ULISSES SOUZA                                  *
001600* LINGUAGEM....: COBOL/BATCH                                    *
001700* PROGRAMADOR..: ULISSES SOUZA                                  *
001800* DATA.........: 14/08/1987                                     *
001900*****************************************************************
002000* OBJETIVO.....: SUBROTINA COMPARTILHADA QUE AVALIA UM OPERADOR *
002100*   DE ALARME (LT/LTE/GT/GTE/EQ/NEQ/LIKE/REGEXP) CONTRA UM PAR  *
002200*   DE VALORES NUMERICOS OU TEXTO, DEVOLVE O OPERADOR INVERSO E *
002300*   O TEXTO DE EXIBICAO DO OPERADOR. CHAMADA PELO SAAMB001 A    *
002400*   CADA LIMIAR, NO FECHAMENTO DE CADA SLOT DA JANELA.          *
002500*****************************************************************
002600* H I S T O R I C O   D E   A L T E R A C O E S                 *
002700*****************************************************************
002800* 14/08/1987 ULS PRG0287 - VERSAO INICIAL DA SUBROTINA.          *
002900* 02/03/1989 ULS PRG0451 - INCLUIDO OPERADOR GTE (>=).           *
003000* 19/11/1990 ULS PRG0598 - INCLUIDO OPERADOR-INVERSO (REVERSE).  *
003100* 05/07/1992 RVC PRG0733 - CORRIGIDO NEQ COM LHS EM BRANCO.      *
003200* 23/01/1994 ULS PRG0881 - INCLUIDO LIKE (CONTEUDO) E REGEXP     *
003300*            (SUBCONJUNTO GLOB * E ?) POR FALTA DE MOTOR REGEX   *
003400*            NO DIALETO DESTE COMPILADOR.                       *
003500* 08/09/1995 MFS PRG0967 - INCLUIDO TEXTO DE EXIBICAO DO OPER.   *
003600* 17/06/1997 ULS PRG1102 - REVISADA TAB-OPERADORES PARA ACEITAR  *
003700*            8 OPERADORES (ERA 6) E REORDENADA P/ SEARCH ALL.    *
003800* 30/12/1998 RVC PRG1189 - VIRADA DO ANO 2000: REVISADOS TODOS   *
003900*            OS CAMPOS DE DATA DO CABECALHO DESTE PROGRAMA; A    *
004000*            SUBROTINA EM SI NAO MANIPULA DATA E NAO FOI         *
004100*            AFETADA PELO BUG DO MILENIO.                       *
004200* 11/02/1999 RVC PRG1189 - TESTES COMPLEMENTARES DE VIRADA DE    *
004300*            SECULO CONCLUIDOS SEM PENDENCIAS.                  *
004400* 04/05/2001 MFS PRG1344 - PRESERVADO O DEFEITO DE ORIGEM DO     *
004500*            OPERADOR-INVERSO (GTE/LIKE/REGEXP CAEM PARA LTE) A  *
004600*            PEDIDO DA AREA DE NEGOCIO - NAO CORRIGIR.           *
004700* 19/09/2003 ULS PRG1420 - TROCADO UPPER-CASE MANUAL (INSPECT)   *
004800*            POR ROTINA UNICA 2115-00-MAIUSCULIZA.               *
004900*****************************************************************
005000*
005100*****************************************************************
005200 DATA                        DIVISION.
005300*****************************************************************
005400 WORKING-STORAGE             SECTION.
005500*****************************************************************
005600*
005700*****************************************************************
005800*        INDICES E CONTADORES                                   *
005900*****************************************************************
006000*
006100 01      WS-IX-OPER          PIC     S9(004) COMP VALUE ZEROS.
006200 01      WS-CONT-CHAMADAS    PIC     S9(009) COMP VALUE ZEROS.
006300*
006400*****************************************************************
006500*        TABELA DE OPERADORES - CODIGO / TEXTO DE EXIBICAO       *
006600*        (TABELA MONTADA EM CONSTANTES FILLER, REDEFINIDAS COMO  *
006700*        OCCURS PARA PERMITIR O SEARCH ALL A SEGUIR -            *
006800*        ORDEM ASCENDENTE DE TAB-OPER-CODIGO, EXIGIDA PELO       *
006900*        SEARCH ALL)                                             *
007000*****************************************************************
007100*
007200 01      TAB-OPERADORES.
007300   03    FILLER              PIC     X(016) VALUE 'EQ      ==      '.
007400   03    FILLER              PIC     X(016) VALUE 'GT      >       '.
007500   03    FILLER              PIC     X(016) VALUE 'GTE     >=      '.
007600   03    FILLER              PIC     X(016) VALUE 'LIKE    like    '.
007700   03    FILLER              PIC     X(016) VALUE 'LT      <       '.
007800   03    FILLER              PIC     X(016) VALUE 'LTE     <=      '.
007900   03    FILLER              PIC     X(016) VALUE 'NEQ     !=      '.
008000   03    FILLER              PIC     X(016) VALUE 'REGEXP  regexp  '.
008100*
008200 01      FILLER              REDEFINES       TAB-OPERADORES.
008300   03    TAB-OPER-OCCURS     OCCURS  8  TIMES
008400                              ASCENDING KEY IS TAB-OPER-CODIGO
008500                              INDEXED BY  TAB-OPER-IX.
008600     05  TAB-OPER-CODIGO     PIC     X(008).
008700     05  TAB-OPER-TEXTO      PIC     X(008).
008800*
008900*****************************************************************
009000*        AREAS PARA COMPARACAO DE TEXTO SEM DISTINGUIR CAIXA     *
009100*****************************************************************
009200*
009300 01      WS-TXT1-MAIUSC      PIC     X(200) VALUE SPACES.
009400 01      WS-TXT2-MAIUSC      PIC     X(200) VALUE SPACES.
009500*
009600*****************************************************************
009700*        AREAS PARA A VARREDURA DE SUBSTRING (LIKE) E GLOB       *
009800*        (REGEXP) - SUBCONJUNTO LITERAL/WILDCARD '*' E '?'       *
009900*        APENAS, JA QUE O DIALETO DESTE COMPILADOR NAO POSSUI    *
010000*        MOTOR DE EXPRESSOES REGULARES EMBUTIDO.                 *
010100*****************************************************************
010200*
010300 01      WS-PADRAO-ATUAL     PIC     X(200) VALUE SPACES.
010400 01      WS-ALVO-ATUAL       PIC     X(200) VALUE SPACES.
010500 01      WS-TAM-PADRAO       PIC     S9(004) COMP VALUE ZEROS.
010600 01      WS-TAM-ALVO         PIC     S9(004) COMP VALUE ZEROS.
010700 01      WS-TAM-ACHAR        PIC     S9(004) COMP VALUE ZEROS.
010800 01      WS-POS-ALVO         PIC     S9(004) COMP VALUE ZEROS.
010900*
011000 01      WS-IP               PIC     S9(004) COMP VALUE ZEROS.
011100 01      WS-IA               PIC     S9(004) COMP VALUE ZEROS.
011200 01      WS-ESTRELA-IP       PIC     S9(004) COMP VALUE ZEROS.
011300 01      WS-ESTRELA-IA       PIC     S9(004) COMP VALUE ZEROS.
011400*
011500 01      WS-GLOB-FALHOU      PIC     X(001) VALUE 'N'.
011600   88    WS-GLOB-FALHOU-88                   VALUE 'S'.
011700*
011800 01      WS-LHS-BRANCO       PIC     X(001) VALUE 'N'.
011900   88    WS-LHS-E-BRANCO                     VALUE 'S'.
012000 01      WS-RHS-BRANCO       PIC     X(001) VALUE 'N'.
012100   88    WS-RHS-E-BRANCO                     VALUE 'S'.
012200*
012300*****************************************************************
012400 LINKAGE                     SECTION.
012500*****************************************************************
012600*
012700*    WRD-GRUPO - AREA DE COMUNICACAO COM O PROGRAMA CHAMADOR,
012800*    NOS MOLDES DA SUBROTINA COBBB006 (CRITICA DE DATAS) JA
012900*    EXISTENTE NESTE SISTEMA.
013000*
013100 01      WRD-GRUPO.
013200   03    WRD-CODOPE          PIC     X(001).
013300*          'N' = AVALIAR OPERADOR NUMERICO
013400*          'T' = AVALIAR OPERADOR DE TEXTO
013500*          'R' = DEVOLVER O OPERADOR INVERSO
013600*          'D' = DEVOLVER O TEXTO DE EXIBICAO DO OPERADOR
013700   03    WRD-OPERADOR        PIC     X(006).
013800   03    WRD-VALOR-NUM1      PIC     S9(013)V9(004).
013900   03    WRD-VALOR-NUM1-ALFA REDEFINES
014000         WRD-VALOR-NUM1      PIC     X(017).
014100   03    WRD-VALOR-NUM2      PIC     S9(013)V9(004).
014200   03    WRD-VALOR-NUM2-ALFA REDEFINES
014300         WRD-VALOR-NUM2      PIC     X(017).
014400   03    WRD-VALOR-TXT1      PIC     X(200).
014500   03    WRD-VALOR-TXT2      PIC     X(200).
014600   03    WRD-OPERADOR-INV    PIC     X(006).
014700   03    WRD-TEXTO-OPER      PIC     X(008).
014800   03    WRD-RESULTADO       PIC     X(001).
014900     88  WRD-RESULT-VERDADE              VALUE 'S'.
015000     88  WRD-RESULT-FALSO                VALUE 'N'.
015100   03    WRD-CODRET          PIC     X(002).
015200*
015300*****************************************************************
015400 PROCEDURE   DIVISION        USING WRD-GRUPO.
015500*****************************************************************
015600*
015700     ADD     001             TO      WS-CONT-CHAMADAS.
015800
015900     MOVE    '00'            TO      WRD-CODRET.
016000     SET     WRD-RESULT-FALSO        TO      TRUE.
016100
016200     EVALUATE WRD-CODOPE
016300       WHEN  'N'
016400             PERFORM         2000-00-AVALIA-NUMERICO
016500       WHEN  'T'
016600             PERFORM         2100-00-AVALIA-TEXTO
016700       WHEN  'R'
016800             PERFORM         2200-00-OPERADOR-INVERSO
016900       WHEN  'D'
017000             PERFORM         2300-00-OPERADOR-TEXTO
017100       WHEN  OTHER
017200             MOVE    '99'    TO      WRD-CODRET
017300     END-EVALUATE.
017400
017500     GOBACK.
017600*
017700*****************************************************************
017800 2000-00-AVALIA-NUMERICO     SECTION.
017900*****************************************************************
018000*
018100*    COMPARACAO NUMERICA EM PONTO FIXO - LT/LTE/GT/GTE/EQ/NEQ.
018200*    LIKE E REGEXP NAO SAO VALIDOS NO CAMINHO NUMERICO - POR
018300*    DECISAO DE NEGOCIO SAO TRATADOS COMO AVALIACAO FALSA - AQUI
018400*    PERMANECE WRD-RESULT-FALSO, JA ARMADO NA ENTRADA.
018500*
018600     EVALUATE WRD-OPERADOR
018700       WHEN  'LT'
018800             IF      WRD-VALOR-NUM1  LESS    WRD-VALOR-NUM2
018900                     SET     WRD-RESULT-VERDADE     TO TRUE
019000             END-IF
019100       WHEN  'LTE'
019200             IF      WRD-VALOR-NUM1  NOT GREATER WRD-VALOR-NUM2
019300                     SET     WRD-RESULT-VERDADE     TO TRUE
019400             END-IF
019500       WHEN  'GT'
019600             IF      WRD-VALOR-NUM1  GREATER WRD-VALOR-NUM2
019700                     SET     WRD-RESULT-VERDADE     TO TRUE
019800             END-IF
019900       WHEN  'GTE'
020000             IF      WRD-VALOR-NUM1  NOT LESS    WRD-VALOR-NUM2
020100                     SET     WRD-RESULT-VERDADE     TO TRUE
020200             END-IF
020300       WHEN  'EQ'
020400             IF      WRD-VALOR-NUM1  EQUAL   WRD-VALOR-NUM2
020500                     SET     WRD-RESULT-VERDADE     TO TRUE
020600             END-IF
020700       WHEN  'NEQ'
020800             IF      WRD-VALOR-NUM1  NOT EQUAL WRD-VALOR-NUM2
020900                     SET     WRD-RESULT-VERDADE     TO TRUE
021000             END-IF
021100       WHEN  OTHER
021200             CONTINUE
021300     END-EVALUATE.
021400*
021500 2000-99-EXIT.
021600     EXIT.
021700*
021800*****************************************************************
021900 2100-00-AVALIA-TEXTO        SECTION.
022000*****************************************************************
022100*
022200*    COMPARACAO DE TEXTO - EQ/NEQ/LIKE/REGEXP. UM VALOR EM
022300*    BRANCO EQUIVALE A "SEM VALOR INFORMADO" NESTA COMPARACAO.
022400*
022500     SET     WS-LHS-BRANCO   TO      TRUE.
022600     SET     WS-RHS-BRANCO   TO      TRUE.
022700
022800     IF      WRD-VALOR-TXT1  NOT EQUAL SPACES
022900             SET     WS-LHS-BRANCO   TO      FALSE
023000     END-IF.
023100     IF      WRD-VALOR-TXT2  NOT EQUAL SPACES
023200             SET     WS-RHS-BRANCO   TO      FALSE
023300     END-IF.
023400
023500     EVALUATE WRD-OPERADOR
023600       WHEN  'EQ'
023700             PERFORM         2110-00-TEXTO-EQ
023800       WHEN  'NEQ'
023900             PERFORM         2120-00-TEXTO-NEQ
024000       WHEN  'LIKE'
024100             PERFORM         2130-00-TEXTO-LIKE
024200       WHEN  'REGEXP'
024300             PERFORM         2140-00-TEXTO-REGEXP
024400       WHEN  OTHER
024500             CONTINUE
024600     END-EVALUATE.
024700*
024800 2100-99-EXIT.
024900     EXIT.
025000*
025100*****************************************************************
025200 2110-00-TEXTO-EQ            SECTION.
025300*****************************************************************
025400*
025500*    EQ: VERDADEIRO SE OS DOIS LADOS ESTAO EM BRANCO; VERDADEIRO
025600*    SE LHS NAO ESTA EM BRANCO E E IGUAL A RHS SEM DISTINGUIR
025700*    MAIUSCULA/MINUSCULA; FALSO NOS DEMAIS CASOS (INCLUSIVE
025800*    QUANDO LHS ESTA EM BRANCO E RHS NAO).
025900*
026000     IF      WS-LHS-E-BRANCO AND    WS-RHS-E-BRANCO
026100             SET     WRD-RESULT-VERDADE      TO TRUE
026200     END-IF.
026300
026400     IF      NOT WS-LHS-E-BRANCO
026500             PERFORM 2115-00-MAIUSCULIZA
026600             IF      WS-TXT1-MAIUSC  EQUAL   WS-TXT2-MAIUSC
026700                     SET     WRD-RESULT-VERDADE      TO TRUE
026800             END-IF
026900     END-IF.
027000*
027100 2110-99-EXIT.
027200     EXIT.
027300*
027400*****************************************************************
027500 2115-00-MAIUSCULIZA         SECTION.
027600*****************************************************************
027700*
027800*    PASSA WRD-VALOR-TXT1/TXT2 PARA CAIXA ALTA SEM USAR FUNCAO
027900*    INTRINSECA (DIALETO NAO PERMITE FUNCTION NESTE PONTO) -
028000*    INSPECT CONVERTING E O RECURSO DISPONIVEL NO COMPILADOR.
028100*
028200     MOVE    WRD-VALOR-TXT1  TO      WS-TXT1-MAIUSC.
028300     MOVE    WRD-VALOR-TXT2  TO      WS-TXT2-MAIUSC.
028400
028500     INSPECT WS-TXT1-MAIUSC  CONVERTING
028600             'abcdefghijklmnopqrstuvwxyz'
028700             TO
028800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028900
029000     INSPECT WS-TXT2-MAIUSC  CONVERTING
029100             'abcdefghijklmnopqrstuvwxyz'
029200             TO
029300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029400*
029500 2115-99-EXIT.
029600     EXIT.
029700*
029800*****************************************************************
029900 2120-00-TEXTO-NEQ           SECTION.
030000*****************************************************************
030100*
030200*    NEQ: A ASSIMETRIA DO FONTE ORIGINAL E PRESERVADA DE
030300*    PROPOSITO - "NEQ(BRANCO,BRANCO)" E FALSO (NAO E O INVERSO
030400*    LOGICO DE EQ). VERDADEIRO QUANDO LHS ESTA EM BRANCO E RHS
030500*    NAO; NOS DEMAIS CASOS, VERDADEIRO SALVO QUANDO LHS IGUALA
030600*    RHS SEM DISTINGUIR MAIUSCULA/MINUSCULA.
030700*
030800     IF      WS-LHS-E-BRANCO AND    NOT WS-RHS-E-BRANCO
030900             SET     WRD-RESULT-VERDADE      TO TRUE
031000     END-IF.
031100
031200     IF      NOT WS-LHS-E-BRANCO
031300             PERFORM 2115-00-MAIUSCULIZA
031400             IF      WS-TXT1-MAIUSC  NOT EQUAL WS-TXT2-MAIUSC
031500                     SET     WRD-RESULT-VERDADE      TO TRUE
031600             END-IF
031700     END-IF.
031800*
031900 2120-99-EXIT.
032000     EXIT.
032100*
032200*****************************************************************
032300 2130-00-TEXTO-LIKE          SECTION.
032400*****************************************************************
032500*
032600*    LIKE: VERDADEIRO SE RHS E SUBSTRING DE LHS (SENSIVEL A
032700*    MAIUSCULA/MINUSCULA). LHS EM BRANCO E TRATADO COMO
032800*    "SUBSTRING NAO ENCONTRADA", NUNCA COMO ERRO. VARREDURA POR
032900*    REFERENCIA-MODIFICADA, POSICAO A POSICAO (SEM FUNCTION
033000*    INTRINSECA).
033100*
033200     IF      WS-LHS-E-BRANCO
033300             GO TO   2130-99-EXIT
033400     END-IF.
033500
033600     MOVE    200             TO      WS-TAM-ALVO.
033700     PERFORM 2132-00-REDUZ-ALVO
033800       UNTIL WS-TAM-ALVO EQUAL 0
033900          OR WRD-VALOR-TXT1(WS-TAM-ALVO:1) NOT EQUAL SPACE.
034000
034100     MOVE    200             TO      WS-TAM-ACHAR.
034200     PERFORM 2133-00-REDUZ-ACHAR
034300       UNTIL WS-TAM-ACHAR EQUAL 0
034400          OR WRD-VALOR-TXT2(WS-TAM-ACHAR:1) NOT EQUAL SPACE.
034500
034600     IF      WS-TAM-ACHAR EQUAL ZEROS
034700             SET     WRD-RESULT-VERDADE      TO TRUE
034800             GO TO   2130-99-EXIT
034900     END-IF.
035000
035100     IF      WS-TAM-ACHAR GREATER WS-TAM-ALVO
035200             GO TO   2130-99-EXIT
035300     END-IF.
035400
035500     COMPUTE WS-POS-ALVO = WS-TAM-ALVO - WS-TAM-ACHAR + 1.
035600     MOVE    1               TO      WS-IP.
035700
035800     PERFORM 2134-00-COMPARA-POS
035900       UNTIL WS-IP GREATER WS-POS-ALVO
036000          OR WRD-RESULT-VERDADE.
036100*
036200 2130-99-EXIT.
036300     EXIT.
036400*
036500*****************************************************************
036600 2132-00-REDUZ-ALVO          SECTION.
036700*****************************************************************
036800*
036900     SUBTRACT 001            FROM    WS-TAM-ALVO.
037000*
037100 2132-99-EXIT.
037200     EXIT.
037300*
037400*****************************************************************
037500 2133-00-REDUZ-ACHAR         SECTION.
037600*****************************************************************
037700*
037800     SUBTRACT 001            FROM    WS-TAM-ACHAR.
037900*
038000 2133-99-EXIT.
038100     EXIT.
038200*
038300*****************************************************************
038400 2134-00-COMPARA-POS         SECTION.
038500*****************************************************************
038600*
038700     IF      WRD-VALOR-TXT1(WS-IP:WS-TAM-ACHAR)     EQUAL
038800             WRD-VALOR-TXT2(1:WS-TAM-ACHAR)
038900             SET     WRD-RESULT-VERDADE      TO TRUE
039000     END-IF.
039100
039200     ADD     001             TO      WS-IP.
039300*
039400 2134-99-EXIT.
039500     EXIT.
039600*
039700*****************************************************************
039800 2140-00-TEXTO-REGEXP        SECTION.
039900*****************************************************************
040000*
040100*    REGEXP: TENTA-SE LHS COMO PADRAO CONTRA RHS E, SE FALHAR,
040200*    RHS COMO PADRAO CONTRA LHS (CASAMENTO ANCORADO NA STRING
040300*    TODA). ESTE DIALETO NAO TEM MOTOR DE REGEX; POR DECISAO DE
040400*    PROJETO (VER HISTORICO), O PADRAO E RESTRITO A UM
040500*    SUBCONJUNTO GLOB LITERAL/WILDCARD ('*' E '?')
040600*    CASADO POR VARREDURA ITERATIVA (SEM RECURSAO).
040700*
040800     IF      WS-LHS-E-BRANCO OR     WS-RHS-E-BRANCO
040900             GO TO   2140-99-EXIT
041000     END-IF.
041100
041200     MOVE    WRD-VALOR-TXT1  TO      WS-PADRAO-ATUAL.
041300     MOVE    WRD-VALOR-TXT2  TO      WS-ALVO-ATUAL.
041400     PERFORM 2145-00-CASA-GLOB.
041500
041600     IF      NOT WRD-RESULT-VERDADE
041700             MOVE    WRD-VALOR-TXT2  TO      WS-PADRAO-ATUAL
041800             MOVE    WRD-VALOR-TXT1  TO      WS-ALVO-ATUAL
041900             PERFORM 2145-00-CASA-GLOB
042000     END-IF.
042100*
042200 2140-99-EXIT.
042300     EXIT.
042400*
042500*****************************************************************
042600 2145-00-CASA-GLOB           SECTION.
042700*****************************************************************
042800*
042900*    OS DOIS ARGUMENTOS JA VIERAM MOVIDOS PARA WS-PADRAO-ATUAL /
043000*    WS-ALVO-ATUAL PELO CHAMADOR (2140-00) ANTES DESTE PERFORM -
043100*    SECTION NAO ACEITA CLAUSULA USING, SO SUBPROGRAMA (CALL).
043200*
043300     PERFORM 2141-00-PREPARA-GLOB.
043400
043500     MOVE    1               TO      WS-IP.
043600     MOVE    1               TO      WS-IA.
043700     MOVE    0               TO      WS-ESTRELA-IP.
043800     MOVE    0               TO      WS-ESTRELA-IA.
043900     SET     WS-GLOB-FALHOU-88       TO      FALSE.
044000
044100     IF      WS-TAM-ALVO EQUAL ZEROS
044200             IF  WS-TAM-PADRAO EQUAL ZEROS
044300                 SET WRD-RESULT-VERDADE   TO TRUE
044400             END-IF
044500             GO TO   2145-99-EXIT
044600     END-IF.
044700
044800     PERFORM 2146-00-GLOB-PASSO
044900       UNTIL WS-IA GREATER WS-TAM-ALVO
045000          OR WS-GLOB-FALHOU-88.
045100
045200     PERFORM 2147-00-GLOB-FIM-PADRAO
045300       UNTIL WS-IP GREATER WS-TAM-PADRAO
045400          OR WS-PADRAO-ATUAL(WS-IP:1) NOT EQUAL '*'.
045500
045600     IF      NOT WS-GLOB-FALHOU-88   AND
045700             WS-IP GREATER WS-TAM-PADRAO
045800             SET     WRD-RESULT-VERDADE      TO TRUE
045900     END-IF.
046000*
046100 2145-99-EXIT.
046200     EXIT.
046300*
046400*****************************************************************
046500 2141-00-PREPARA-GLOB        SECTION.
046600*****************************************************************
046700*
046800*    CALCULA OS TAMANHOS TRIMADOS (SEM BRANCOS A DIREITA) DO
046900*    PADRAO E DO ALVO JA CARREGADOS EM WS-PADRAO-ATUAL/ALVO-ATUAL.
047000*
047100     MOVE    200             TO      WS-TAM-PADRAO.
047200     PERFORM 2142-00-REDUZ-PADRAO
047300       UNTIL WS-TAM-PADRAO EQUAL 0
047400          OR WS-PADRAO-ATUAL(WS-TAM-PADRAO:1) NOT EQUAL SPACE.
047500
047600     MOVE    200             TO      WS-TAM-ALVO.
047700     PERFORM 2143-00-REDUZ-GLOB-ALVO
047800       UNTIL WS-TAM-ALVO EQUAL 0
047900          OR WS-ALVO-ATUAL(WS-TAM-ALVO:1) NOT EQUAL SPACE.
048000*
048100 2141-99-EXIT.
048200     EXIT.
048300*
048400*****************************************************************
048500 2142-00-REDUZ-PADRAO        SECTION.
048600*****************************************************************
048700*
048800     SUBTRACT 001            FROM    WS-TAM-PADRAO.
048900*
049000 2142-99-EXIT.
049100     EXIT.
049200*
049300*****************************************************************
049400 2143-00-REDUZ-GLOB-ALVO     SECTION.
049500*****************************************************************
049600*
049700     SUBTRACT 001            FROM    WS-TAM-ALVO.
049800*
049900 2143-99-EXIT.
050000     EXIT.
050100*
050200*****************************************************************
050300 2146-00-GLOB-PASSO          SECTION.
050400*****************************************************************
050500*
050600*    UM PASSO DO CASAMENTO ITERATIVO PADRAO/ALVO COM BACKTRACK
050700*    DE ESTRELA (EQUIVALENTE A matches() ANCORADO NA STRING
050800*    TODA - NAO E BUSCA PARCIAL).
050900*
051000     EVALUATE TRUE
051100       WHEN  WS-IP NOT GREATER WS-TAM-PADRAO
051200             AND (WS-PADRAO-ATUAL(WS-IP:1) EQUAL '?'
051300             OR   WS-PADRAO-ATUAL(WS-IP:1)
051400                  EQUAL WS-ALVO-ATUAL(WS-IA:1))
051500             ADD  001        TO      WS-IP
051600             ADD  001        TO      WS-IA
051700       WHEN  WS-IP NOT GREATER WS-TAM-PADRAO
051800             AND WS-PADRAO-ATUAL(WS-IP:1) EQUAL '*'
051900             MOVE WS-IP      TO      WS-ESTRELA-IP
052000             MOVE WS-IA      TO      WS-ESTRELA-IA
052100             ADD  001        TO      WS-IP
052200       WHEN  WS-ESTRELA-IP GREATER ZEROS
052300             ADD  001        TO      WS-ESTRELA-IA
052400             COMPUTE WS-IP = WS-ESTRELA-IP + 1
052500             MOVE WS-ESTRELA-IA      TO      WS-IA
052600       WHEN  OTHER
052700             SET  WS-GLOB-FALHOU-88  TO      TRUE
052800     END-EVALUATE.
052900*
053000 2146-99-EXIT.
053100     EXIT.
053200*
053300*****************************************************************
053400 2147-00-GLOB-FIM-PADRAO     SECTION.
053500*****************************************************************
053600*
053700*    APOS O ALVO SE ESGOTAR, CONSOME AS ESTRELAS FINAIS QUE
053800*    RESTAREM NO PADRAO (ELAS CASAM COM ZERO CARACTERES).
053900*
054000     ADD     001             TO      WS-IP.
054100*
054200 2147-99-EXIT.
054300     EXIT.
054400*
054500*****************************************************************
054600 2200-00-OPERADOR-INVERSO    SECTION.
054700*****************************************************************
054800*
054900*    OPERADOR-INVERSO: LT<->GT, LTE<->GTE, EQ<->NEQ. QUALQUER
055000*    OUTRO VALOR (INCLUSIVE O PROPRIO GTE, LIKE E REGEXP) CAI
055100*    PARA LTE POR DECISAO DE NEGOCIO REGISTRADA NO HISTORICO DESTE
055200*    PROGRAMA (VER PRG1344). MANTIDO DE PROPOSITO, NAO E DEFEITO.
055300*
055400     EVALUATE WRD-OPERADOR
055500       WHEN  'LT'
055600             MOVE    'GT'    TO      WRD-OPERADOR-INV
055700       WHEN  'GT'
055800             MOVE    'LT'    TO      WRD-OPERADOR-INV
055900       WHEN  'LTE'
056000             MOVE    'GTE'   TO      WRD-OPERADOR-INV
056100       WHEN  'EQ'
056200             MOVE    'NEQ'   TO      WRD-OPERADOR-INV
056300       WHEN  'NEQ'
056400             MOVE    'EQ'    TO      WRD-OPERADOR-INV
056500       WHEN  OTHER
056600             MOVE    'LTE'   TO      WRD-OPERADOR-INV
056700     END-EVALUATE.
056800*
056900 2200-99-EXIT.
057000     EXIT.
057100*
057200*****************************************************************
057300 2300-00-OPERADOR-TEXTO      SECTION.
057400*****************************************************************
057500*
057600*    DEVOLVE O TEXTO DE EXIBICAO DO OPERADOR (USADO SO EM
057700*    RELATORIOS/MOTIVOS, NUNCA NA LOGICA DE COMPARACAO).
057800*
057900     MOVE    SPACES          TO      WRD-TEXTO-OPER.
058000
058100     SEARCH ALL TAB-OPER-OCCURS
058200       AT END
058300             MOVE    'N/D'   TO      WRD-TEXTO-OPER
058400       WHEN  TAB-OPER-CODIGO(TAB-OPER-IX) EQUAL WRD-OPERADOR
058500             MOVE    TAB-OPER-TEXTO(TAB-OPER-IX)
058600                             TO      WRD-TEXTO-OPER
058700     END-SEARCH.
058800*
058900 2300-99-EXIT.
059000     EXIT.
059100*
059200*****************************************************************
059300*                   FIM DO PROGRAMA - SAAMB002                  *
059400*****************************************************************
059500
059600
059700
